000100*****************************************************************
000200* PROGRAM-ID  SMPXJOB
000300*
000400*   ORIGINALLY WRITTEN FOR THE FIELD-INTERVIEWER JOB-CARD PRINT
000500*   RUN - RE-CERTIFIED 2013 AS THE JOB-REQUEST BUILDER SITTING
000600*   BEHIND THE SAMPLE-LOAD PASS (SMPVCSV).  CALLED ONCE PER
000700*   ACCEPTED INGEST ROW - NO FILE I-O OF ITS OWN.  GIVEN A
000800*   FUNCTION CODE OF CREATE, UPDATE OR REISSUE, BUILDS EITHER A
000900*   CREATE-JOB REQUEST OR AN UPDATE-JOB-HEADER REQUEST AND HANDS
001000*   IT BACK TO THE CALLER ON THE LINKAGE RECORD - THE CALLER IS
001100*   RESPONSIBLE FOR WRITING IT AWAY.
001200*****************************************************************
001300* HISTORY OF MODIFICATION:
001400*****************************************************************
001500* SM3JR1 21/05/1993 TMPJR3 - INITIAL VERSION - BUILT THE JOB
001600*                    CARD PRINT LINE FOR THE OLD DESPATCH SYSTEM.
001700*-----------------------------------------------------------------
001800* SM2KB1 02/12/1998 TMPKB2 - Y2K REVIEW - JOB-DUE-DATE HANDLING
001900*                    CHECKED AGAINST THE CCYYMMDD LAYOUT NOW USED
002000*                    BY SMPROW - NO CHANGE OF SUBSTANCE REQUIRED.
002100*-----------------------------------------------------------------
002200* SM9TM1 04/02/2013 TMPTM9 - TOTALMOBILE/OPTIMISE PROJECT - OLD
002300*                    PRINT-LINE LOGIC STRIPPED OUT COMPLETE.
002400*                    PROGRAM REBUILT AS A CALLED ROUTINE THAT
002500*                    BUILDS THE CREATE-JOB AND UPDATE-JOB-HEADER
002600*                    REQUEST RECORDS FOR THE OPTIMISE INPUT
002700*                    QUEUE.  DRIVEN BY SMPVCSV.
002800*-----------------------------------------------------------------
002900* SMAWK1 17/07/2014 TMPAWK - ADDL-PROPERTIES BUILD SPLIT INTO A
003000*                    GENERAL BLOCK (SERIAL NO / SURVEY ACRONYM)
003100*                    FOLLOWED BY THE GFF OR LFS BLOCK, PER THE
003200*                    SURVEY-TYPE ON THE INGEST ROW - REQ 0455.
003300*-----------------------------------------------------------------
003400* SMBHN1 09/03/2017 TMPBHN - REISSUE ENTRY POINT ADDED AS A PLAIN
003500*                    ALIAS OF CREATE - NO NEW LOGIC - REQ 0603.
003600*-----------------------------------------------------------------
003700* SMGJL2 22/03/2023 TMPGJL - SITE STANDARDS REVIEW FOUND THIS
003800*                    PROGRAM WITH NO SPECIAL-NAMES PARAGRAPH -
003900*                    ADDED THE SAME LOCAL-DATA-AREA/UPSI-0 CLAUSE
004000*                    CARRIED BY SMPVCSV SO BOTH HALVES OF THE
004100*                    SAMPLE-LOAD PAIR DECLARE THE STANDARD RUN
004200*                    SWITCH THE SAME WAY - REQ 0772.
004300*-----------------------------------------------------------------
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID.    SMPXJOB.
004600 AUTHOR.        J R BENSON.
004700 INSTALLATION.  FIELD SERVICES DIVISION - AS-400 APPLICATIONS.
004800 DATE-WRITTEN.  21 MAY 1993.
004900 DATE-COMPILED.
005000 SECURITY.      FIELD SERVICES INTERNAL USE ONLY.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA              SMGJL2
005700                   UPSI-0 IS UPSI-SWITCH-0                    SMGJL2
005800                     ON  STATUS IS U0-ON                      SMGJL2
005900                     OFF STATUS IS U0-OFF.                    SMGJL2
006000*
006100 DATA DIVISION.
006200 WORKING-STORAGE SECTION.
006300*
006400 01  WK-C-PROGRAM-CONSTANTS.
006500     05  WK-C-JOB-SKILL              PIC X(10)
006600                 VALUE "Survey".
006700     05  WK-C-JOB-WORK-TYPE          PIC X(02)
006800                 VALUE "SS".
006900     05  WK-C-JOB-WORLD-REF          PIC X(10)
007000                 VALUE "Default".
007100     05  WK-C-QUEUE-NAME             PIC X(20)
007200                 VALUE "\OPTIMISE\INPUT".
007300*                        BR2.2 - END-OF-DAY UTC, NO SOURCE-ZONE
007400*                        CONVERSION.
007500*
007600 01  WK-C-TIME-STAMP-FIXED           PIC X(06)
007700                 VALUE "235959".
007800 01  WK-C-TIME-STAMP-BRK  REDEFINES  WK-C-TIME-STAMP-FIXED.
007900     05  WK-C-TS-HH                  PIC X(02).
008000     05  WK-C-TS-MM                  PIC X(02).
008100     05  WK-C-TS-SS                  PIC X(02).
008200*                        BROKEN OUT FOR THE COMMENT TRAIL ONLY -
008300*                        THE WHOLE STRING IS MOVED AS ONE PIECE
008400*                        IN A150-BUILD-DUE-DATE-TIME BELOW.
008500*
008600 01  WK-N-PROP-BUILD-COUNTERS.
008700     05  WK-N-GFL-SUB                PIC 9(02)   COMP.
008800*
008900 01  WK-C-BLANK-VALUE-SWITCH         PIC X(01).
009000     88  WK-C-VALUE-IS-BLANK               VALUE "Y".
009100     88  WK-C-VALUE-IS-PRESENT             VALUE "N".
009200*
009300 01  WK-C-CHECK-FIELD                PIC X(35).
009400*
009500*****************************************************************
009600* PROPERTY NAME LOOKUP FOR THE GENERAL BLOCK (BR2.8) - SERIAL
009700* NUMBER AND SURVEY ACRONYM ARE THE ONLY TWO INGEST FIELDS
009800* ANNOTATED FOR EXPORT ON THIS FEED.
009900*****************************************************************
010000     COPY SMPPROP.
010100*
010200 LINKAGE SECTION.
010300     COPY SMPXLNK.
010400*
010500 PROCEDURE DIVISION USING WK-C-XJOB-RECORD.
010600*
010700 MAIN-MODULE.
010800     MOVE SPACES TO SMPCJRQ-RECORD.
010900     MOVE SPACES TO SMPUJRQ-RECORD.
011000     MOVE SPACES TO WK-C-XJOB-ERROR-CD.
011100     IF WK-C-XJOB-FN-CREATE OR WK-C-XJOB-FN-REISSUE               SMBHN1
011200         PERFORM A100-BUILD-CREATE-JOB
011300                               THRU A199-BUILD-CREATE-JOB-EX
011400     ELSE
011500     IF WK-C-XJOB-FN-UPDATE
011600         PERFORM B100-BUILD-UPDATE-HEADER
011700                               THRU B199-BUILD-UPDATE-HEADER-EX
011800     ELSE
011900         MOVE "BADFUNC " TO WK-C-XJOB-ERROR-CD.                   SMBHN1
012000     GOBACK.
012100*
012200*****************************************************************
012300* A100-BUILD-CREATE-JOB
012400*             BUILDS ONE CREATE-JOB REQUEST FROM THE INGEST ROW
012500*             CARRIED ON THE LINKAGE RECORD (SMPROW-RECORD).
012600*             SERVES BOTH THE CREATE FUNCTION AND THE REISSUE
012700*             FUNCTION - SMBHN1 - REISSUE IS A PLAIN ALIAS.
012800*****************************************************************
012900 A100-BUILD-CREATE-JOB.
013000     MOVE SMPROW-TM-JOB-ID       TO SMPCJRQ-JOB-REFERENCE.
013100     MOVE SMPROW-SER-NO          TO SMPCJRQ-LOCATION-REFERENCE.
013200     PERFORM A120-MOVE-ADDRESS-LINES
013300         THRU A129-MOVE-ADDRESS-LINES-EX.
013400     MOVE SMPROW-POSTCODE        TO SMPCJRQ-POST-CODE.
013500     MOVE SMPROW-POSTCODE        TO SMPCJRQ-CONTACT-NAME.
013600*                        BR2.4 - CONTACT NAME IS THE POSTCODE.
013700     MOVE WK-C-JOB-SKILL         TO SMPCJRQ-JOB-SKILL.
013800     MOVE WK-C-JOB-WORK-TYPE     TO SMPCJRQ-JOB-WORK-TYPE.
013900     MOVE WK-C-JOB-WORLD-REF     TO SMPCJRQ-JOB-WORLD-REF.
014000     PERFORM A150-BUILD-DUE-DATE-TIME
014100         THRU A159-BUILD-DUE-DATE-TIME-EX.
014200     MOVE SMPROW-TLA             TO SMPCJRQ-JOB-DESCRIPTION.
014300     MOVE WK-C-XJOB-USERNAME     TO SMPCJRQ-ALLOCATED-USERNAME.
014400     MOVE 1                      TO SMPCJRQ-JOB-DURATION.
014500     MOVE "N"                    TO SMPCJRQ-VISIT-COMPLETE-FLAG.
014600     MOVE "N"                    TO SMPCJRQ-DISPATCHED-FLAG.
014700     MOVE "N"                    TO SMPCJRQ-APPT-PENDING-FLAG.
014800     MOVE "N"                    TO SMPCJRQ-EMERGENCY-FLAG.
014900*                        BR2.7 - FIXED JOB ATTRIBUTES, EVERY JOB.
015000     PERFORM A200-BUILD-ADDL-PROPERTIES
015100         THRU A299-BUILD-ADDL-PROPERTIES-EX.
015200     MOVE WK-C-QUEUE-NAME        TO SMPCJRQ-QUEUE-NAME.
015300     MOVE SMPROW-TM-JOB-ID       TO SMPCJRQ-MESSAGE-KEY.
015400*                        BR2.10 - MESSAGE-KEY = TM-JOB-ID ON
015500*                        EVERY OUTBOUND REQUEST.
015600     GO TO A199-BUILD-CREATE-JOB-EX.
015700 A199-BUILD-CREATE-JOB-EX.
015800     EXIT.
015900*
016000*****************************************************************
016100* A120-MOVE-ADDRESS-LINES
016200*             BR2.3 - SIX LINES IN FIXED ORDER, ALWAYS ALL SIX,
016300*             BLANK OR NOT.
016400*****************************************************************
016500 A120-MOVE-ADDRESS-LINES.
016600     MOVE SMPROW-ADDRESS-LINE-1  TO SMPCJRQ-ADDR-LINE-1.
016700     MOVE SMPROW-ADDRESS-LINE-2  TO SMPCJRQ-ADDR-LINE-2.
016800     MOVE SMPROW-ADDRESS-LINE-3  TO SMPCJRQ-ADDR-LINE-3.
016900     MOVE SMPROW-ADDRESS-LINE-4  TO SMPCJRQ-ADDR-LINE-4.
017000     MOVE SMPROW-DISTRICT        TO SMPCJRQ-ADDR-LINE-5.
017100     MOVE SMPROW-POST-TOWN       TO SMPCJRQ-ADDR-LINE-6.
017200     GO TO A129-MOVE-ADDRESS-LINES-EX.
017300 A129-MOVE-ADDRESS-LINES-EX.
017400     EXIT.
017500*
017600*****************************************************************
017700* A150-BUILD-DUE-DATE-TIME
017800*             BR2.2 - DUE-DATE PLUS FIXED END-OF-DAY UTC TIME,
017900*             NO TIMEZONE CONVERSION.
018000*****************************************************************
018100 A150-BUILD-DUE-DATE-TIME.
018200     MOVE SPACES                 TO SMPCJRQ-DUE-DATE-TIME.
018300     MOVE SMPROW-DUE-DATE        TO SMPCJRQ-DDT-DATE-PART.
018400     MOVE "T"                    TO SMPCJRQ-DDT-T-LIT.
018500     MOVE WK-C-TIME-STAMP-FIXED  TO SMPCJRQ-DDT-TIME-PART.
018600     MOVE "Z"                    TO SMPCJRQ-DDT-Z-LIT.
018700     GO TO A159-BUILD-DUE-DATE-TIME-EX.
018800 A159-BUILD-DUE-DATE-TIME-EX.
018900     EXIT.
019000*
019100*****************************************************************
019200* A200-BUILD-ADDL-PROPERTIES
019300*             BR2.8/BR2.9 - GENERAL BLOCK (SERIAL NO, SURVEY
019400*             ACRONYM) FOLLOWED BY EXACTLY ONE SURVEY-SPECIFIC
019500*             BLOCK, SELECTED BY LEGACY-SAMPLE-SURVEY-TYPE.  AN
019600*             UNRECOGNISED SURVEY TYPE ADDS NO EXTRA BLOCK AND
019700*             RAISES NO ERROR OF ITS OWN - SMPVCSV HAS ALREADY
019800*             SCREENED THE ROW BY THE TIME WE GET HERE.
019900*****************************************************************
020000 A200-BUILD-ADDL-PROPERTIES.                                      SMAWK1
020100     MOVE ZERO TO SMPCJRQ-ADDL-PROP-COUNT.
020200     SET SMPCJRQ-PROP-IDX TO 1.
020300*
020400     MOVE SMPROW-SER-NO TO WK-C-CHECK-FIELD.
020500     PERFORM A210-CHECK-VALUE-BLANK
020600         THRU A219-CHECK-VALUE-BLANK-EX.
020700     ADD 1 TO SMPCJRQ-ADDL-PROP-COUNT.
020800     MOVE SMPPROP-GEN-NAME-1 TO
020900             SMPCJRQ-PROP-NAME (SMPCJRQ-PROP-IDX).
021000     IF WK-C-VALUE-IS-BLANK
021100         MOVE SPACES TO
021200             SMPCJRQ-PROP-VALUE (SMPCJRQ-PROP-IDX)
021300     ELSE
021400         MOVE SMPROW-SER-NO TO
021500             SMPCJRQ-PROP-VALUE (SMPCJRQ-PROP-IDX).
021600     SET SMPCJRQ-PROP-IDX UP BY 1.
021700*
021800     MOVE SMPROW-TLA TO WK-C-CHECK-FIELD.
021900     PERFORM A210-CHECK-VALUE-BLANK
022000         THRU A219-CHECK-VALUE-BLANK-EX.
022100     ADD 1 TO SMPCJRQ-ADDL-PROP-COUNT.
022200     MOVE SMPPROP-GEN-NAME-2 TO
022300             SMPCJRQ-PROP-NAME (SMPCJRQ-PROP-IDX).
022400     IF WK-C-VALUE-IS-BLANK
022500         MOVE SPACES TO
022600             SMPCJRQ-PROP-VALUE (SMPCJRQ-PROP-IDX)
022700     ELSE
022800         MOVE SMPROW-TLA TO
022900             SMPCJRQ-PROP-VALUE (SMPCJRQ-PROP-IDX).
023000     SET SMPCJRQ-PROP-IDX UP BY 1.
023100*
023200     IF SMPROW-SURVEY-IS-GFF
023300         PERFORM A250-MOVE-GFF-BLOCK THRU A259-MOVE-GFF-BLOCK-EX
023400                 VARYING WK-N-GFL-SUB FROM 1 BY 1
023500                         UNTIL WK-N-GFL-SUB > 3
023600     ELSE
023700     IF SMPROW-SURVEY-IS-LFS
023800         PERFORM A260-MOVE-LFS-BLOCK THRU A269-MOVE-LFS-BLOCK-EX
023900                 VARYING WK-N-GFL-SUB FROM 1 BY 1
024000                         UNTIL WK-N-GFL-SUB > 3.
024100*                        BR2.9 - ANY OTHER SURVEY TYPE - NOTHING
024200*                        EXTRA APPENDED, FALL THROUGH.
024300     GO TO A299-BUILD-ADDL-PROPERTIES-EX.
024400 A299-BUILD-ADDL-PROPERTIES-EX.
024500     EXIT.
024600*
024700*****************************************************************
024800* A210-CHECK-VALUE-BLANK
024900*             SETS WK-C-BLANK-VALUE-SWITCH FOR THE FIELD PASSED
025000*             IN VIA WK-C-CHECK-FIELD - BR2.8 TREATS AN ABSENT
025100*             VALUE AS AN EMPTY STRING, NOT AS AN ERROR.
025200*****************************************************************
025300 A210-CHECK-VALUE-BLANK.
025400     IF WK-C-CHECK-FIELD = SPACES
025500         SET WK-C-VALUE-IS-BLANK   TO TRUE
025600     ELSE
025700         SET WK-C-VALUE-IS-PRESENT TO TRUE.
025800     GO TO A219-CHECK-VALUE-BLANK-EX.
025900 A219-CHECK-VALUE-BLANK-EX.
026000     EXIT.
026100*
026200*****************************************************************
026300* A250-MOVE-GFF-BLOCK  /  A260-MOVE-LFS-BLOCK
026400*             APPEND ONE ADDITIONAL-PROPERTY PAIR PER OCCURRENCE
026500*             OF THE INGEST ROW'S GFF-DATA / LFS-DATA GROUP.
026600*****************************************************************
026700 A250-MOVE-GFF-BLOCK.
026800     ADD 1 TO SMPCJRQ-ADDL-PROP-COUNT.
026900     MOVE SMPROW-GFF-ITEM-NAME (WK-N-GFL-SUB) TO
027000             SMPCJRQ-PROP-NAME (SMPCJRQ-PROP-IDX).
027100     MOVE SMPROW-GFF-ITEM-VALUE (WK-N-GFL-SUB) TO
027200             SMPCJRQ-PROP-VALUE (SMPCJRQ-PROP-IDX).
027300     SET SMPCJRQ-PROP-IDX UP BY 1.
027400     GO TO A259-MOVE-GFF-BLOCK-EX.
027500 A259-MOVE-GFF-BLOCK-EX.
027600     EXIT.
027700*
027800 A260-MOVE-LFS-BLOCK.
027900     ADD 1 TO SMPCJRQ-ADDL-PROP-COUNT.
028000     MOVE SMPROW-LFS-ITEM-NAME (WK-N-GFL-SUB) TO
028100             SMPCJRQ-PROP-NAME (SMPCJRQ-PROP-IDX).
028200     MOVE SMPROW-LFS-ITEM-VALUE (WK-N-GFL-SUB) TO
028300             SMPCJRQ-PROP-VALUE (SMPCJRQ-PROP-IDX).
028400     SET SMPCJRQ-PROP-IDX UP BY 1.
028500     GO TO A269-MOVE-LFS-BLOCK-EX.
028600 A269-MOVE-LFS-BLOCK-EX.
028700     EXIT.
028800*
028900*****************************************************************
029000* B100-BUILD-UPDATE-HEADER
029100*             BR2.11 - HEADER RESEND ONLY.  JOB REFERENCE COMES
029200*             FROM WK-C-XJOB-JOB-ID WHEN THE CALLER SUPPLIED
029300*             ONE (SPACES IF NOT), OTHERWISE FROM THE INGEST
029400*             ROW'S TM-JOB-ID.
029500*****************************************************************
029600 B100-BUILD-UPDATE-HEADER.
029700     IF WK-C-XJOB-JOB-ID = SPACES
029800         MOVE SMPROW-TM-JOB-ID   TO SMPUJRQ-JOB-REFERENCE
029900     ELSE
030000         MOVE WK-C-XJOB-JOB-ID   TO SMPUJRQ-JOB-REFERENCE.
030100     MOVE WK-C-XJOB-USERNAME     TO SMPUJRQ-ALLOCATED-USERNAME.
030200     MOVE WK-C-QUEUE-NAME        TO SMPUJRQ-QUEUE-NAME.
030300     MOVE SMPUJRQ-JOB-REFERENCE   TO SMPUJRQ-MESSAGE-KEY.
030400*                        BR2.10 - MESSAGE-KEY = TM-JOB-ID, WHICH
030500*                        BY THIS POINT IS ALREADY IN
030600*                        JOB-REFERENCE REGARDLESS OF WHICH OF
030700*                        THE TWO CALLING FORMS WAS USED.
030800     GO TO B199-BUILD-UPDATE-HEADER-EX.
030900 B199-BUILD-UPDATE-HEADER-EX.
031000     EXIT.

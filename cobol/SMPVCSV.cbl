000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     SMPVCSV.
000500 AUTHOR.         J R BENTON.
000600 INSTALLATION.   AS400 APPLICATIONS - FIELD SERVICES.
000700 DATE-WRITTEN.   04 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  READS THE NIGHTLY (OR ON-DEMAND) SURVEY SAMPLE
001200*               EXTRACT, ONE CSV ROW PER FIELD INTERVIEW JOB TO
001300*               BE SCHEDULED, VALIDATES EACH ROW, AND FOR EVERY
001400*               ROW THAT PARSES CLEANLY, CALLS SMPXJOB TO BUILD
001500*               THE CREATE-JOB AND UPDATE-JOB-HEADER REQUESTS
001600*               DESTINED FOR THE OPTIMISE INPUT QUEUE.  PRODUCES
001700*               THE SAMPLE LOAD SUMMARY REPORT FOR THE OPERATOR
001800*               AT END OF RUN.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* SM1JB1  04/03/1992 TMPJRB  - INITIAL VERSION.
002400*                          - SIMPLE ROW-COUNT REPORT ONLY, NO
002500*                            DOWNSTREAM JOB BUILD (THAT WAS A
002600*                            SEPARATE MANUAL RE-KEY STEP AT
002700*                            THIS TIME).
002800*----------------------------------------------------------------*
002900* SM3HR1  22/05/1994 TMPHR3  - ADDED THE UNPROCESSED-ROW DETAIL
003000*                            SECTION TO THE SUMMARY REPORT -
003100*                            OPERATORS WERE ASKING FOR THE ROW
003200*                            TEXT, NOT JUST A COUNT, REQ 0114.
003300*----------------------------------------------------------------*
003400* SM4PT1  19/09/1996 TMPPT4  - CARRIED DISTRICT/POST-TOWN SPLIT
003500*                            THROUGH FROM THE REVISED SMPROW
003600*                            LAYOUT.
003700*----------------------------------------------------------------*
003800* SM2KB1  02/12/1998 TMPKB2  - Y2K REMEDIATION - DUE-DATE NOW
003900*                            CARRIES A FULL 4-DIGIT CENTURY.
004000*                            RECOMPILED AND RE-CERTIFIED.
004100*----------------------------------------------------------------*
004200* SM6RN1  11/06/2001 TMPRN6  - GFF/LFS SURVEY-TYPE SPLIT ADDED
004300*                            TO THE INPUT ROW LAYOUT - REQ 0338.
004400*                            NO CHANGE TO THIS PROGRAM'S LOGIC.
004500*----------------------------------------------------------------*
004600* SM9TM1  04/02/2013 TMPTM9  - TOTALMOBILE/OPTIMISE PROJECT -
004700*                            MAJOR REWRITE.  THIS PROGRAM NOW
004800*                            CALLS SMPXJOB FOR EVERY ACCEPTED
004900*                            ROW AND WRITES THE CREATE-JOB AND
005000*                            UPDATE-JOB-HEADER REQUEST FILES.
005100*                            THE OLD MANUAL RE-KEY STEP IS
005200*                            RETIRED.
005300*----------------------------------------------------------------*
005400* SMAWK1  17/07/2014 TMPAWK  - ADDL-PROPERTIES BLOCK WIDENED IN
005500*                            SMPCJRQ TO CARRY THE LFS EXTRA
005600*                            BLOCK - REQ 0455 - NO CHANGE HERE.
005700*----------------------------------------------------------------*
005800* SMACJ1  21/08/2015 TMPACJ  - UNPROCESSED-ROWS TABLE RAISED TO
005900*                            500 ENTRIES - REQ 0512.
006000*----------------------------------------------------------------*
006100* SMBHN1  09/03/2017 TMPBHN  - CHECK WK-C-XJOB-ERROR-CD BACK FROM
006200*                            SMPXJOB AND FLAG A REJECTED ROW IF
006300*                            THE BUILD ITSELF FAILS - REQ 0603.
006400*----------------------------------------------------------------*
006500* SMDLR1  14/11/2019 TMPDLR  - CORRECTED THE ROW-NUMBER COUNTER TO
006600*                            COUNT THE HEADER LINE AS ROW 1, SO
006700*                            REJECTED-ROW NUMBERS MATCH WHAT THE
006800*                            SAMPLE TEAM SEES IN THE SOURCE
006900*                            SPREADSHEET - REQ 0689.
007000*----------------------------------------------------------------*
007100* SMFRT1  14/03/2023 TMPFRT  - DUE-DATE CHECK AND MOVE WERE WORKING
007200*                            AGAINST THE WHOLE BLANK-PADDED
007300*                            UNSTRING TARGET, NOT THE 8-BYTE
007400*                            CCYYMMDD PORTION OF IT - A ROW WITH A
007500*                            GENUINE NUMERIC DUE-DATE WAS BEING
007600*                            REJECTED EVERY TIME - REQ 0771.
007700*----------------------------------------------------------------*
007800* SMGJL1  22/03/2023 TMPGJL  - A BUILD FAILURE BACK FROM SMPXJOB
007900*                            (SEE SMBHN1 ABOVE) WAS ONLY BEING
008000*                            DISPLAYED - THE ROW NEVER WENT ON THE
008100*                            UNPROCESSED LIST AND PARSED-COUNT WAS
008200*                            NEVER BACKED OUT, SO A FAILED BUILD
008300*                            VANISHED FROM BOTH REPORTS.  A BUILD
008400*                            FAILURE NOW RUNS THROUGH THE SAME
008500*                            REJECT PATH AS A PARSE FAILURE -
008600*                            REQ 0771.
008700*----------------------------------------------------------------*
008800 EJECT
008900**********************
009000 ENVIRONMENT DIVISION.
009100**********************
009200 CONFIGURATION SECTION.
009300 SOURCE-COMPUTER.  IBM-AS400.
009400 OBJECT-COMPUTER.  IBM-AS400.
009500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
009600                   UPSI-0 IS UPSI-SWITCH-0
009700                     ON  STATUS IS U0-ON
009800                     OFF STATUS IS U0-OFF.
009900
010000 INPUT-OUTPUT SECTION.
010100 FILE-CONTROL.
010200     SELECT SMPCSVIN ASSIGN TO SMPCSVIN
010300            ORGANIZATION      IS LINE SEQUENTIAL
010400            FILE STATUS       IS WK-C-FILE-STATUS.
010500
010600     SELECT SMPSMRPT ASSIGN TO SMPSMRPT
010700            ORGANIZATION      IS LINE SEQUENTIAL
010800            FILE STATUS       IS WK-C-FILE-STATUS.
010900
011000     SELECT SMPCREOT ASSIGN TO SMPCREOT
011100            ORGANIZATION      IS LINE SEQUENTIAL
011200            FILE STATUS       IS WK-C-FILE-STATUS.
011300
011400     SELECT SMPUPDOT ASSIGN TO SMPUPDOT
011500            ORGANIZATION      IS LINE SEQUENTIAL
011600            FILE STATUS       IS WK-C-FILE-STATUS.
011700
011800 EJECT
011900***************
012000 DATA DIVISION.
012100***************
012200 FILE SECTION.
012300**************
012400 FD  SMPCSVIN
012500     LABEL RECORDS ARE OMITTED
012600     DATA RECORD IS SMPCSVIN-REC.
012700 01  SMPCSVIN-REC.
012800     05  SMPCSVIN-TEXT               PIC X(200).
012900
013000 FD  SMPSMRPT
013100     LABEL RECORDS ARE OMITTED
013200     DATA RECORD IS SMPSMRPT-REC.
013300 01  SMPSMRPT-REC                    PIC X(133).
013400
013500 FD  SMPCREOT
013600     LABEL RECORDS ARE OMITTED
013700     DATA RECORD IS SMPCREOT-REC.
013800 01  SMPCREOT-REC                    PIC X(842).
013900*                        SMBHN1 - FLAT RECORD, WRITTEN FROM
014000*                        SMPCJRQ-RECORD (SEE COPY SMPXLNK BELOW)
014100*                        SO THE FIELD NAMES ARE NOT CARRIED
014200*                        TWICE IN THIS PROGRAM.
014300
014400 FD  SMPUPDOT
014500     LABEL RECORDS ARE OMITTED
014600     DATA RECORD IS SMPUPDOT-REC.
014700 01  SMPUPDOT-REC                    PIC X(100).
014800*                        SMBHN1 - FLAT RECORD, WRITTEN FROM
014900*                        SMPUJRQ-RECORD (SEE COPY SMPXLNK BELOW).
015000
015100*************************
015200 WORKING-STORAGE SECTION.
015300*************************
015400 01  FILLER                          PIC X(24)   VALUE
015500     "** PROGRAM SMPVCSV  **".
015600
015700* ------------------ PROGRAM WORKING STORAGE -------------------*
015800 01  WK-C-COMMON.
015900     COPY SMPCMWS.
016000
016100 01  WK-C-SMPSUM-AREA.
016200     COPY SMPSUM.
016300
016400*    SMPROW-RECORD/SMPCJRQ-RECORD/SMPUJRQ-RECORD LIVE ONLY ON
016500*    THE LINKAGE COPYBOOK BELOW - THIS PROGRAM PARSES THE
016600*    INGEST ROW DIRECTLY INTO SMPROW-RECORD AND WRITES THE
016700*    OUTPUT FILES DIRECTLY FROM SMPCJRQ-RECORD/SMPUJRQ-RECORD,
016800*    SO THE SAME FIELDS ARE NEVER DECLARED TWICE.
016900 COPY SMPXLNK.
017000
017100 01  WK-C-CSV-FIELD-TABLE.
017200     05  WK-C-CSV-FIELD  OCCURS 18 TIMES  PIC X(35).
017300 01  WK-N-CSV-FLD-CT                 PIC 9(02) COMP.
017400
017500 01  WK-N-ROW-NUMBER                 PIC 9(06) COMP.
017600 01  WK-N-GFL-SUB                    PIC 9(02) COMP.
017700
017800 01  WK-C-GFF-NAME-GROUP.
017900     05  WK-C-GFF-NAME-1              PIC X(30)   VALUE
018000         "GffQuestion1".
018100     05  WK-C-GFF-NAME-2              PIC X(30)   VALUE
018200         "GffQuestion2".
018300     05  WK-C-GFF-NAME-3              PIC X(30)   VALUE
018400         "GffQuestion3".
018500 01  WK-C-GFF-NAME-TAB  REDEFINES  WK-C-GFF-NAME-GROUP.
018600     05  WK-C-GFF-NAME  OCCURS 3 TIMES  PIC X(30).
018700
018800 01  WK-C-LFS-NAME-GROUP.
018900     05  WK-C-LFS-NAME-1              PIC X(30)   VALUE
019000         "LfsQuestion1".
019100     05  WK-C-LFS-NAME-2              PIC X(30)   VALUE
019200         "LfsQuestion2".
019300     05  WK-C-LFS-NAME-3              PIC X(30)   VALUE
019400         "LfsQuestion3".
019500 01  WK-C-LFS-NAME-TAB  REDEFINES  WK-C-LFS-NAME-GROUP.
019600     05  WK-C-LFS-NAME  OCCURS 3 TIMES  PIC X(30).
019700
019800 01  WK-C-EOF-SWITCH                 PIC X(01) VALUE "N".
019900     88  WK-C-END-OF-CSV                    VALUE "Y".
020000
020100 01  WK-C-PARSE-OK-SWITCH            PIC X(01).
020200     88  WK-C-ROW-PARSED-OK                 VALUE "Y".
020300 01  WK-C-ERROR-REASON                PIC X(100).
020400
020500 01  WK-C-SOURCE-FILENAME             PIC X(100) VALUE
020600     "SMPCSVIN".
020700*                        SM9TM1 - LOGICAL FILE NAME USED HERE;
020800*                        A JOB-STREAM SUBSTITUTION VARIABLE
020900*                        SUPPLIES THE TRUE EXTRACT NAME IN
021000*                        PRODUCTION.
021100
021200 01  WK-C-DEFAULT-USERNAME            PIC X(30) VALUE
021300     "UNALLOCATED".
021400*                        SM9TM1 - NO INTERVIEWER IS ALLOCATED AT
021500*                        LOAD TIME ON THIS FEED; A LATER
021600*                        ALLOCATION RUN CALLS SMPXJOB AGAIN IN
021700*                        UPDATE MODE WITH THE REAL USERNAME.
021800
021900 01  WK-C-SMRPT-HEADER-LINE.
022000     05  WK-C-SMRH-FILENAME           PIC X(40).
022100     05  FILLER                       PIC X(02) VALUE SPACES.
022200     05  WK-C-SMRH-PARSED             PIC ZZZZZZZ9.
022300     05  FILLER                       PIC X(02) VALUE SPACES.
022400     05  WK-C-SMRH-UNPROC             PIC ZZZZZZZ9.
022500     05  FILLER                       PIC X(73) VALUE SPACES.
022600
022700 01  WK-C-SMRPT-DETAIL-LINE.
022800     05  WK-C-SMRD-ROWNO              PIC ZZZZZ9.
022900     05  FILLER                       PIC X(02) VALUE SPACES.
023000     05  WK-C-SMRD-REASON             PIC X(100).
023100     05  FILLER                       PIC X(25) VALUE SPACES.
023200
023300 EJECT
023400********************
023500 PROCEDURE DIVISION.
023600********************
023700 MAIN-MODULE.
023800     PERFORM A000-INITIALISE-ROUTINE
023900        THRU A099-INITIALISE-ROUTINE-EX.
024000     PERFORM B000-PROCESS-FILE-ROUTINE
024100        THRU B099-PROCESS-FILE-ROUTINE-EX
024200        UNTIL WK-C-END-OF-CSV.
024300     PERFORM C000-PRODUCE-SUMMARY-ROUTINE
024400        THRU C099-PRODUCE-SUMMARY-ROUTINE-EX.
024500     PERFORM Z000-END-PROGRAM-ROUTINE
024600        THRU Z099-END-PROGRAM-ROUTINE-EX.
024700     GOBACK.
024800
024900*---------------------------------------------------------------*
025000 A000-INITIALISE-ROUTINE.
025100*---------------------------------------------------------------*
025200     MOVE SPACES             TO   SMPROW-RECORD.
025300     MOVE ZEROES             TO   WK-N-ROW-NUMBER.
025400     MOVE "N"                TO   WK-C-EOF-SWITCH.
025500
025600     MOVE WK-C-SOURCE-FILENAME    TO SMPSUM-SOURCE-FILENAME.
025700     MOVE ZEROES              TO  SMPSUM-PARSED-COUNT
025800                                  SMPSUM-UNPROCESSED-COUNT.
025900
026000     OPEN INPUT  SMPCSVIN.
026100     IF  NOT WK-C-SUCCESSFUL
026200         DISPLAY "SMPVCSV - OPEN FILE ERROR - SMPCSVIN"
026300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026400         GO TO Y900-ABNORMAL-TERMINATION.
026500
026600     OPEN OUTPUT SMPCREOT.
026700     IF  NOT WK-C-SUCCESSFUL
026800         DISPLAY "SMPVCSV - OPEN FILE ERROR - SMPCREOT"
026900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027000         GO TO Y900-ABNORMAL-TERMINATION.
027100
027200     OPEN OUTPUT SMPUPDOT.
027300     IF  NOT WK-C-SUCCESSFUL
027400         DISPLAY "SMPVCSV - OPEN FILE ERROR - SMPUPDOT"
027500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027600         GO TO Y900-ABNORMAL-TERMINATION.
027700
027800     OPEN OUTPUT SMPSMRPT.
027900     IF  NOT WK-C-SUCCESSFUL
028000         DISPLAY "SMPVCSV - OPEN FILE ERROR - SMPSMRPT"
028100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028200         GO TO Y900-ABNORMAL-TERMINATION.
028300
028400*    SMDLR1 - THE HEADER LINE COUNTS AS ROW 1 (CARRIES THE
028500*    TLA-SPECIFIC COLUMN LAYOUT); IT IS READ AND DISCARDED HERE
028600*    WITHOUT BEING OFFERED TO B300-PARSE-ROW.
028700     READ SMPCSVIN AT END
028800         MOVE "Y" TO WK-C-EOF-SWITCH.
028900     IF  NOT WK-C-END-OF-CSV
029000         ADD  1               TO   WK-N-ROW-NUMBER
029100         PERFORM B100-READ-NEXT-ROW
029200            THRU B199-READ-NEXT-ROW-EX.
029300
029400 A099-INITIALISE-ROUTINE-EX.
029500*---------------------------------------------------------------*
029600     EXIT.
029700
029800*---------------------------------------------------------------*
029900 B000-PROCESS-FILE-ROUTINE.
030000*---------------------------------------------------------------*
030100     ADD  1                   TO   WK-N-ROW-NUMBER.
030200     PERFORM B300-PARSE-ROW
030300        THRU B399-PARSE-ROW-EX.
030400
030500     IF  WK-C-ROW-PARSED-OK
030600         ADD  1               TO   SMPSUM-PARSED-COUNT
030700         PERFORM D000-BUILD-CREATE-JOB
030800            THRU D099-BUILD-CREATE-JOB-EX
030900     ELSE
031000         PERFORM B400-REJECT-ROW
031100            THRU B499-REJECT-ROW-EX.
031200
031300     PERFORM B100-READ-NEXT-ROW
031400        THRU B199-READ-NEXT-ROW-EX.
031500
031600 B099-PROCESS-FILE-ROUTINE-EX.
031700*---------------------------------------------------------------*
031800     EXIT.
031900
032000*---------------------------------------------------------------*
032100 B100-READ-NEXT-ROW.
032200*---------------------------------------------------------------*
032300     READ SMPCSVIN AT END
032400         MOVE "Y" TO WK-C-EOF-SWITCH.
032500
032600 B199-READ-NEXT-ROW-EX.
032700*---------------------------------------------------------------*
032800     EXIT.
032900
033000*---------------------------------------------------------------*
033100 B300-PARSE-ROW.
033200*---------------------------------------------------------------*
033300*    ATTEMPTS TO SPLIT THE RAW CSV TEXT INTO A LEGACY-SAMPLE-
033400*    INGEST RECORD (SMPROW-RECORD).  THE FULL COLUMN-LAYOUT
033500*    RULES LIVE UPSTREAM OF THIS PROGRAM (THE TLA-SPECIFIC
033600*    HEADER READ IN A000); THIS PARAGRAPH VALIDATES ONLY THAT
033700*    THE MINIMUM SET OF COLUMNS A JOB CANNOT BE BUILT WITHOUT
033800*    ARE PRESENT.
033900     MOVE "N"                 TO   WK-C-PARSE-OK-SWITCH.
034000     MOVE SPACES              TO   WK-C-ERROR-REASON.
034100     MOVE SPACES              TO   WK-C-CSV-FIELD-TABLE.
034200     MOVE SPACES              TO   SMPROW-RECORD.
034300     MOVE ZERO                TO   WK-N-CSV-FLD-CT.
034400
034500     UNSTRING SMPCSVIN-TEXT DELIMITED BY ","
034600         INTO WK-C-CSV-FIELD (01) WK-C-CSV-FIELD (02)
034700              WK-C-CSV-FIELD (03) WK-C-CSV-FIELD (04)
034800              WK-C-CSV-FIELD (05) WK-C-CSV-FIELD (06)
034900              WK-C-CSV-FIELD (07) WK-C-CSV-FIELD (08)
035000              WK-C-CSV-FIELD (09) WK-C-CSV-FIELD (10)
035100              WK-C-CSV-FIELD (11) WK-C-CSV-FIELD (12)
035200              WK-C-CSV-FIELD (13) WK-C-CSV-FIELD (14)
035300              WK-C-CSV-FIELD (15) WK-C-CSV-FIELD (16)
035400              WK-C-CSV-FIELD (17) WK-C-CSV-FIELD (18)
035500         TALLYING IN WK-N-CSV-FLD-CT.
035600
035700     IF  WK-N-CSV-FLD-CT < 12
035800         MOVE "ROW HAS FEWER THAN THE 12 MANDATORY COLUMNS"
035900                               TO   WK-C-ERROR-REASON
036000         GO TO B399-PARSE-ROW-EX.
036100
036200     MOVE WK-C-CSV-FIELD (01) TO   SMPROW-TM-JOB-ID.
036300     MOVE WK-C-CSV-FIELD (02) TO   SMPROW-SER-NO.
036400     MOVE WK-C-CSV-FIELD (03) TO   SMPROW-ADDRESS-LINE-1.
036500     MOVE WK-C-CSV-FIELD (04) TO   SMPROW-ADDRESS-LINE-2.
036600     MOVE WK-C-CSV-FIELD (05) TO   SMPROW-ADDRESS-LINE-3.
036700     MOVE WK-C-CSV-FIELD (06) TO   SMPROW-ADDRESS-LINE-4.
036800     MOVE WK-C-CSV-FIELD (07) TO   SMPROW-DISTRICT.
036900     MOVE WK-C-CSV-FIELD (08) TO   SMPROW-POST-TOWN.              SM4PT1
037000     MOVE WK-C-CSV-FIELD (09) TO   SMPROW-POSTCODE.
037100     MOVE WK-C-CSV-FIELD (10) TO   SMPROW-TLA.
037200     MOVE WK-C-CSV-FIELD (12) TO   SMPROW-SURVEY-TYPE.
037300
037400     IF  SMPROW-TM-JOB-ID = SPACES
037500         MOVE "MISSING TM-JOB-ID"    TO WK-C-ERROR-REASON
037600         GO TO B399-PARSE-ROW-EX.
037700
037800     IF  SMPROW-SER-NO = SPACES
037900         MOVE "MISSING SER-NO"       TO WK-C-ERROR-REASON
038000         GO TO B399-PARSE-ROW-EX.
038100
038200     IF  WK-C-CSV-FIELD (11) (1:8) IS NOT NUMERIC
038300         MOVE "DUE-DATE IS NOT NUMERIC (CCYYMMDD EXPECTED)"
038400                                      TO WK-C-ERROR-REASON
038500         GO TO B399-PARSE-ROW-EX.
038600     MOVE WK-C-CSV-FIELD (11) (1:8) TO   SMPROW-DUE-DATE.
038700
038800     IF  SMPROW-DUE-DATE-MM < 01 OR > 12
038900         MOVE "DUE-DATE MONTH OUT OF RANGE"
039000                                      TO WK-C-ERROR-REASON
039100         GO TO B399-PARSE-ROW-EX.
039200
039300     IF  SMPROW-DUE-DATE-DD < 01 OR > 31
039400         MOVE "DUE-DATE DAY OUT OF RANGE"
039500                                      TO WK-C-ERROR-REASON
039600         GO TO B399-PARSE-ROW-EX.
039700
039800     IF  SMPROW-SURVEY-IS-GFF
039900         PERFORM B350-MOVE-GFF-ITEM
040000            THRU B359-MOVE-GFF-ITEM-EX
040100            VARYING WK-N-GFL-SUB FROM 1 BY 1
040200            UNTIL WK-N-GFL-SUB > 3
040300     ELSE
040400     IF  SMPROW-SURVEY-IS-LFS
040500         PERFORM B360-MOVE-LFS-ITEM
040600            THRU B369-MOVE-LFS-ITEM-EX
040700            VARYING WK-N-GFL-SUB FROM 1 BY 1
040800            UNTIL WK-N-GFL-SUB > 3.
040900
041000     MOVE "Y"                 TO   WK-C-PARSE-OK-SWITCH.
041100
041200 B399-PARSE-ROW-EX.
041300*---------------------------------------------------------------*
041400     EXIT.
041500
041600*---------------------------------------------------------------*
041700 B350-MOVE-GFF-ITEM.
041800*---------------------------------------------------------------*
041900     MOVE WK-C-GFF-NAME (WK-N-GFL-SUB)
042000                           TO   SMPROW-GFF-ITEM-NAME
042100                                (WK-N-GFL-SUB).
042200     MOVE WK-C-CSV-FIELD (12 + WK-N-GFL-SUB)
042300                           TO   SMPROW-GFF-ITEM-VALUE
042400                                (WK-N-GFL-SUB).
042500
042600 B359-MOVE-GFF-ITEM-EX.
042700*---------------------------------------------------------------*
042800     EXIT.
042900
043000*---------------------------------------------------------------*
043100 B360-MOVE-LFS-ITEM.
043200*---------------------------------------------------------------*
043300     MOVE WK-C-LFS-NAME (WK-N-GFL-SUB)
043400                           TO   SMPROW-LFS-ITEM-NAME
043500                                (WK-N-GFL-SUB).
043600     MOVE WK-C-CSV-FIELD (12 + WK-N-GFL-SUB)
043700                           TO   SMPROW-LFS-ITEM-VALUE
043800                                (WK-N-GFL-SUB).
043900
044000 B369-MOVE-LFS-ITEM-EX.
044100*---------------------------------------------------------------*
044200     EXIT.
044300
044400*---------------------------------------------------------------*
044500 B400-REJECT-ROW.
044600*---------------------------------------------------------------*
044700     IF  SMPSUM-UNPROCESSED-COUNT >= 500                          SMACJ1
044800         DISPLAY "SMPVCSV - UNPROCESSED-ROWS TABLE FULL - "
044900                 "ROW " WK-N-ROW-NUMBER " NOT RETAINED"
045000         GO TO B499-REJECT-ROW-EX.
045100
045200     ADD  1  TO SMPSUM-UNPROCESSED-COUNT.
045300     MOVE WK-N-ROW-NUMBER
045400                 TO SMPSUM-ROW-NUMBER
045500                    (SMPSUM-UNPROCESSED-COUNT).
045600     MOVE SMPCSVIN-TEXT
045700                 TO SMPSUM-ROW-TEXT
045800                    (SMPSUM-UNPROCESSED-COUNT).
045900     MOVE WK-C-ERROR-REASON
046000                 TO SMPSUM-ERROR-REASON
046100                    (SMPSUM-UNPROCESSED-COUNT).
046200
046300 B499-REJECT-ROW-EX.
046400*---------------------------------------------------------------*
046500     EXIT.
046600
046700*---------------------------------------------------------------*
046800 D000-BUILD-CREATE-JOB.
046900*---------------------------------------------------------------*
047000     MOVE "CREATE  "          TO   WK-C-XJOB-FUNCTION.
047100     MOVE WK-C-DEFAULT-USERNAME TO WK-C-XJOB-USERNAME.
047200     MOVE SPACES              TO   WK-C-XJOB-JOB-ID.
047300
047400     CALL "SMPXJOB" USING WK-C-XJOB-RECORD.
047500
047600     IF  WK-C-XJOB-ERROR-CD NOT = SPACES                          SMBHN1
047700         DISPLAY "SMPVCSV - SMPXJOB CREATE BUILD FAILED - "
047800                 WK-C-XJOB-ERROR-CD
047900                 " JOB " SMPROW-TM-JOB-ID
048000         STRING "SMPXJOB CREATE BUILD FAILED - "                  SMGJL1
048100                DELIMITED BY SIZE                                 SMGJL1
048200                WK-C-XJOB-ERROR-CD DELIMITED BY SIZE              SMGJL1
048300                INTO WK-C-ERROR-REASON                            SMGJL1
048400         PERFORM B400-REJECT-ROW                                  SMGJL1
048500            THRU B499-REJECT-ROW-EX                               SMGJL1
048600         SUBTRACT 1 FROM SMPSUM-PARSED-COUNT                      SMGJL1
048700         GO TO D099-BUILD-CREATE-JOB-EX.
048800
048900     WRITE SMPCREOT-REC FROM SMPCJRQ-RECORD.
049000
049100     PERFORM D100-BUILD-UPDATE-HEADER                               SMGJL1
049200        THRU D199-BUILD-UPDATE-HEADER-EX.                           SMGJL1
049300 D099-BUILD-CREATE-JOB-EX.
049400*---------------------------------------------------------------*
049500     EXIT.
049600
049700*---------------------------------------------------------------*
049800 D100-BUILD-UPDATE-HEADER.
049900*---------------------------------------------------------------*
050000     MOVE "UPDATE  "          TO   WK-C-XJOB-FUNCTION.
050100     MOVE WK-C-DEFAULT-USERNAME TO WK-C-XJOB-USERNAME.
050200
050300     CALL "SMPXJOB" USING WK-C-XJOB-RECORD.
050400
050500     IF  WK-C-XJOB-ERROR-CD NOT = SPACES                          SMBHN1
050600         DISPLAY "SMPVCSV - SMPXJOB UPDATE BUILD FAILED - "
050700                 WK-C-XJOB-ERROR-CD
050800                 " JOB " SMPROW-TM-JOB-ID
050900         STRING "SMPXJOB UPDATE BUILD FAILED - "                  SMGJL1
051000                DELIMITED BY SIZE                                 SMGJL1
051100                WK-C-XJOB-ERROR-CD DELIMITED BY SIZE              SMGJL1
051200                INTO WK-C-ERROR-REASON                            SMGJL1
051300         PERFORM B400-REJECT-ROW                                  SMGJL1
051400            THRU B499-REJECT-ROW-EX                               SMGJL1
051500         SUBTRACT 1 FROM SMPSUM-PARSED-COUNT                      SMGJL1
051600         GO TO D199-BUILD-UPDATE-HEADER-EX.
051700
051800     WRITE SMPUPDOT-REC FROM SMPUJRQ-RECORD.
051900
052000 D199-BUILD-UPDATE-HEADER-EX.
052100*---------------------------------------------------------------*
052200     EXIT.
052300
052400*---------------------------------------------------------------*
052500 C000-PRODUCE-SUMMARY-ROUTINE.
052600*---------------------------------------------------------------*
052700     MOVE SPACES              TO   WK-C-SMRPT-HEADER-LINE.
052800     MOVE WK-C-SOURCE-FILENAME     TO WK-C-SMRH-FILENAME.
052900     MOVE SMPSUM-PARSED-COUNT      TO WK-C-SMRH-PARSED.
053000     MOVE SMPSUM-UNPROCESSED-COUNT TO WK-C-SMRH-UNPROC.
053100     WRITE SMPSMRPT-REC FROM WK-C-SMRPT-HEADER-LINE.
053200
053300     IF  SMPSUM-UNPROCESSED-COUNT > 0
053400         PERFORM C100-WRITE-DETAIL-LINE
053500            THRU C199-WRITE-DETAIL-LINE-EX
053600            VARYING SMPSUM-UNPROC-IDX FROM 1 BY 1
053700            UNTIL SMPSUM-UNPROC-IDX >
053800                  SMPSUM-UNPROCESSED-COUNT.
053900
054000 C099-PRODUCE-SUMMARY-ROUTINE-EX.
054100*---------------------------------------------------------------*
054200     EXIT.
054300
054400*---------------------------------------------------------------*
054500 C100-WRITE-DETAIL-LINE.
054600*---------------------------------------------------------------*
054700     MOVE SPACES               TO  WK-C-SMRPT-DETAIL-LINE.
054800     MOVE SMPSUM-ROW-NUMBER (SMPSUM-UNPROC-IDX)
054900                                TO  WK-C-SMRD-ROWNO.
055000     MOVE SMPSUM-ERROR-REASON (SMPSUM-UNPROC-IDX)
055100                                TO  WK-C-SMRD-REASON.
055200     WRITE SMPSMRPT-REC FROM WK-C-SMRPT-DETAIL-LINE.
055300
055400 C199-WRITE-DETAIL-LINE-EX.
055500*---------------------------------------------------------------*
055600     EXIT.
055700
055800 Y900-ABNORMAL-TERMINATION.
055900*---------------------------------------------------------------*
056000     PERFORM Z000-END-PROGRAM-ROUTINE
056100        THRU Z099-END-PROGRAM-ROUTINE-EX.
056200     GOBACK.
056300
056400*---------------------------------------------------------------*
056500 Z000-END-PROGRAM-ROUTINE.
056600*---------------------------------------------------------------*
056700     CLOSE   SMPCSVIN.
056800     CLOSE   SMPCREOT.
056900     CLOSE   SMPUPDOT.
057000     CLOSE   SMPSMRPT.
057100
057200 Z099-END-PROGRAM-ROUTINE-EX.
057300*---------------------------------------------------------------*
057400     EXIT.
057500
057600******************************************************************
057700*************** END OF PROGRAM SOURCE - SMPVCSV *****************
057800******************************************************************

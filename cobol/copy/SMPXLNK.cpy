000100*****************************************************************
000200* SMPXLNK  -  LINKAGE RECORD FOR CALLED ROUTINE SMPXJOB
000300*             JOB REQUEST BUILD (CREATE / UPDATE / REISSUE)
000400*             CALLER SUPPLIES WK-C-XJOB-FUNCTION, THE INGEST ROW
000500*             AND/OR JOB REFERENCE, AND THE INTERVIEWER USERNAME;
000600*             SMPXJOB RETURNS ONE BUILT REQUEST.
000700*
000800*             THIS IS THE ONLY COPY OF SMPROW/SMPCJRQ/SMPUJRQ
000900*             HELD IN THE CALLING PROGRAM'S WORKING STORAGE -
001000*             THE CALLER PARSES DIRECTLY INTO THE SMPROW-RECORD
001100*             CARRIED HERE AND WRITES THE OUTPUT FILES DIRECTLY
001200*             FROM THE SMPCJRQ-RECORD/SMPUJRQ-RECORD CARRIED
001300*             HERE, SO THE SAME FIELD NAMES ARE NEVER DECLARED
001400*             TWICE IN ONE PROGRAM.
001500*****************************************************************
001600* HISTORY OF MODIFICATION:
001700*****************************************************************
001800* SM9TM1 04/02/2013 TMPTM9 - INITIAL VERSION - TOTALMOBILE/
001900*                    OPTIMISE PROJECT.
002000*-----------------------------------------------------------------
002100* SMBHN1 09/03/2017 TMPBHN - ADDED WK-C-XJOB-ERROR-CD SO THE
002200*                    CALLER CAN TELL A REISSUE FROM A FRESH
002300*                    CREATE WENT THROUGH - REQ 0603.
002400*-----------------------------------------------------------------
002500 01  WK-C-XJOB-RECORD.
002600     05  WK-C-XJOB-FUNCTION           PIC X(08).
002700         88  WK-C-XJOB-FN-CREATE            VALUE "CREATE  ".
002800         88  WK-C-XJOB-FN-UPDATE            VALUE "UPDATE  ".
002900         88  WK-C-XJOB-FN-REISSUE           VALUE "REISSUE ".
003000     05  WK-C-XJOB-USERNAME           PIC X(30).
003100*                        INTERVIEWER USERNAME SUPPLIED BY CALLER
003200     05  WK-C-XJOB-JOB-ID             PIC X(20).
003300*                        USED ON UPDATE-BY-JOB-ID; ON CREATE AND
003400*                        REISSUE THE JOB ID IS TAKEN FROM THE
003500*                        INGEST ROW INSTEAD (SMPROW-TM-JOB-ID).
003600     COPY SMPROW.
003700     COPY SMPCJRQ.
003800     COPY SMPUJRQ.
003900     05  WK-C-XJOB-ERROR-CD           PIC X(08).                  SMBHN1
004000     05  FILLER                       PIC X(10).

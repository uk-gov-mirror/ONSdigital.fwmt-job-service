000100* SMPROW.CPYBK
000200*****************************************************************
000300* I-O FORMAT:  SMPROW-RECORD  FROM FILE SMPCSVIN OF LIBRARY
000400*              FLDSVLIB
000500*              LEGACY SAMPLE-EXTRACT ROW, ONE PER FIELD
000600*              INTERVIEW JOB TO BE SCHEDULED ON TOTALMOBILE.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* SM1JB1 14/03/1992 TMPJRB - INITIAL LAYOUT - SAMPLE EXTRACT ROW
001100*-----------------------------------------------------------------
001200* SM4PT1 19/09/1996 TMPPT4 - ADDED DISTRICT AND POST-TOWN, WHICH
001300*                    WERE PREVIOUSLY CARRIED INSIDE ADDRESS-LINE-4
001400*                    ONLY - ONS SAMPLE FORMAT CHANGE REQUEST 0261.
001500*-----------------------------------------------------------------
001600* SM2KB1 02/12/1998 TMPKB2 - Y2K REVIEW - DUE-DATE EXPANDED FROM A
001700*                    2-DIGIT YEAR (SM1JB1 ORIGINAL) TO A FULL
001800*                    CCYYMMDD 8-DIGIT FIELD.
001900*-----------------------------------------------------------------
002000* SM6RN1 11/06/2001 TMPRN6 - GFF/LFS SURVEY-TYPE SPLIT INTRODUCED
002100*                    - REQ 0338 - REPLACES THE OLD SINGLE
002200*                    ADDITIONAL-DATA BLOCK.
002300*-----------------------------------------------------------------
002400* SM9TM1 04/02/2013 TMPTM9 - TOTALMOBILE/OPTIMISE PROJECT - RECORD
002500*                    RE-CERTIFIED AS THE INPUT SIDE OF THE NEW
002600*                    JOB-BUILD INTERFACE (SEE SMPXJOB).
002700*-----------------------------------------------------------------
002800 05  SMPROW-RECORD.
002900     10  SMPROW-TM-JOB-ID            PIC X(20).
003000*                        TOTALMOBILE JOB REFERENCE
003100     10  SMPROW-SER-NO               PIC X(10).
003200*                        SERIAL NO OF SAMPLED UNIT
003300     10  SMPROW-ADDRESS-LINE-1       PIC X(35).
003400     10  SMPROW-ADDRESS-LINE-2       PIC X(35).
003500     10  SMPROW-ADDRESS-LINE-3       PIC X(35).
003600     10  SMPROW-ADDRESS-LINE-4       PIC X(35).
003700     10  SMPROW-DISTRICT             PIC X(35).                   SM4PT1
003800     10  SMPROW-POST-TOWN            PIC X(35).
003900     10  SMPROW-POSTCODE             PIC X(08).
004000     10  SMPROW-TLA                  PIC X(04).
004100*                        SURVEY ACRONYM - ALSO USED AS THE
004200*                        CONTACT NAME AND JOB DESCRIPTION
004300     10  SMPROW-DUE-DATE             PIC 9(08).                   SM2KB1
004400*                        JOB DUE DATE, CCYYMMDD
004500     10  SMPROW-DUE-DATE-BRK  REDEFINES  SMPROW-DUE-DATE.
004600         15  SMPROW-DUE-DATE-CCYY    PIC 9(04).
004700         15  SMPROW-DUE-DATE-MM      PIC 9(02).
004800         15  SMPROW-DUE-DATE-DD      PIC 9(02).
004900     10  SMPROW-SURVEY-TYPE          PIC X(03).
005000         88  SMPROW-SURVEY-IS-GFF           VALUE "GFF".
005100         88  SMPROW-SURVEY-IS-LFS           VALUE "LFS".
005200*                        SM6RN1 - SELECTS ADDITIONAL DATA BLOCK
005300     10  SMPROW-GFF-DATA.
005400         15  SMPROW-GFF-ITEM  OCCURS 3 TIMES.
005500             20  SMPROW-GFF-ITEM-NAME    PIC X(30).
005600             20  SMPROW-GFF-ITEM-VALUE   PIC X(30).
005700     10  SMPROW-LFS-DATA.
005800         15  SMPROW-LFS-ITEM  OCCURS 3 TIMES.
005900             20  SMPROW-LFS-ITEM-NAME    PIC X(30).
006000             20  SMPROW-LFS-ITEM-VALUE   PIC X(30).
006100     10  FILLER                      PIC X(20).

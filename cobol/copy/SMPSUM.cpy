000100* SMPSUM.CPYBK
000200*****************************************************************
000300* WORKING-STORAGE FORMAT: SMPSUM-RECORD
000400*              SAMPLE LOAD SUMMARY - ONE PER BATCH RUN, PLUS THE
000500*              FULL LIST OF ROWS REJECTED DURING THE RUN.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*****************************************************************
000900* SM9TM1 04/02/2013 TMPTM9 - INITIAL VERSION - TOTALMOBILE/
001000*                    OPTIMISE PROJECT, REPLACES THE OLD
001100*                    OPERATOR-COUNT-ONLY CONSOLE MESSAGE.
001200*-----------------------------------------------------------------
001300* SMACJ1 21/08/2015 TMPACJ - RAISED UNPROCESSED-ROWS TABLE FROM
001400*                    100 TO 500 ENTRIES - REQ 0512, LARGER LFS
001500*                    WAVE EXTRACTS WERE TRUNCATING THE REPORT.
001600*-----------------------------------------------------------------
001700 05  SMPSUM-RECORD.
001800     10  SMPSUM-SOURCE-FILENAME      PIC X(100).
001900     10  SMPSUM-PARSED-COUNT         PIC 9(06).
002000     10  SMPSUM-UNPROCESSED-COUNT    PIC 9(06).
002100     10  SMPSUM-UNPROCESSED-ROWS.
002200         15  SMPSUM-UNPROC-ROW  OCCURS 0 TO 500 TIMES             SMACJ1
002300                 DEPENDING ON SMPSUM-UNPROCESSED-COUNT
002400                 INDEXED BY SMPSUM-UNPROC-IDX.
002500             20  SMPSUM-ROW-NUMBER       PIC 9(06).
002600             20  SMPSUM-ROW-TEXT         PIC X(200).
002700             20  SMPSUM-ERROR-REASON     PIC X(100).
002800     10  FILLER                      PIC X(20).

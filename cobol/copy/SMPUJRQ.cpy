000100* SMPUJRQ.CPYBK
000200*****************************************************************
000300* I-O FORMAT: SMPUJRQ-RECORD  -  UPDATE-JOB-HEADER REQUEST
000400*             OUTBOUND JOB-UPDATE/REISSUE RECORD FOR THE OPTIMISE
000500*             INPUT QUEUE.  NO ADDRESS, SKILL OR DATE FIELDS ARE
000600*             CARRIED ON THIS REQUEST - HEADER RESEND ONLY.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* SM9TM1 04/02/2013 TMPTM9 - INITIAL VERSION - TOTALMOBILE/
001100*                    OPTIMISE PROJECT.
001200*-----------------------------------------------------------------
001300 05  SMPUJRQ-RECORD.
001400     10  SMPUJRQ-JOB-REFERENCE        PIC X(20).
001500     10  SMPUJRQ-ALLOCATED-USERNAME   PIC X(30).
001600     10  SMPUJRQ-QUEUE-NAME           PIC X(20).
001700     10  SMPUJRQ-MESSAGE-KEY          PIC X(20).
001800     10  FILLER                       PIC X(10).

000100* SMPPROP.CPYBK
000200*****************************************************************
000300* CONSTANT TABLE: SMPPROP-NAME-TABLE
000400*             FIXED EXTERNAL PROPERTY NAMES FOR THE GENERAL
000500*             ADDITIONAL-PROPERTY BLOCK BUILT BY SMPXJOB (SEE
000600*             A200-BUILD-ADDL-PROPERTIES).  ONE ENTRY PER
000700*             INGEST FIELD ANNOTATED FOR EXPORT.
000800*****************************************************************
000900* HISTORY OF MODIFICATION:
001000*****************************************************************
001100* SM9TM1 04/02/2013 TMPTM9 - INITIAL VERSION - SERIAL NUMBER AND
001200*                    SURVEY ACRONYM ARE THE TWO GENERAL FIELDS
001300*                    FLAGGED FOR EXPORT ON THIS FEED.
001400*-----------------------------------------------------------------
001500 05  SMPPROP-NAME-TABLE.
001600     10  SMPPROP-GEN-NAME-1          PIC X(30)
001700                 VALUE "SerialNumber".
001800     10  SMPPROP-GEN-NAME-2          PIC X(30)
001900                 VALUE "SurveyAcronym".
002000     10  FILLER                      PIC X(08).

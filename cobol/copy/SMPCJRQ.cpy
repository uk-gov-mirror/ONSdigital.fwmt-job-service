000100* SMPCJRQ.CPYBK
000200*****************************************************************
000300* I-O FORMAT: SMPCJRQ-RECORD  -  CREATE-JOB REQUEST
000400*             OUTBOUND JOB-CREATE RECORD FOR THE OPTIMISE INPUT
000500*             QUEUE (WAS AN XML MESSAGE ON THE MQ SIDE - HELD
000600*             HERE AS THE FIXED-WIDTH FILE EQUIVALENT).
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* SM9TM1 04/02/2013 TMPTM9 - INITIAL VERSION - TOTALMOBILE/
001100*                    OPTIMISE PROJECT.
001200*-----------------------------------------------------------------
001300* SMAWK1 17/07/2014 TMPAWK - ADDL-PROPERTIES EXPANDED FROM 3 TO 5
001400*                    ENTRIES TO CARRY THE LFS EXTRA BLOCK -
001500*                    REQ 0455.
001600*-----------------------------------------------------------------
001700 05  SMPCJRQ-RECORD.
001800     10  SMPCJRQ-JOB-REFERENCE        PIC X(20).
001900     10  SMPCJRQ-LOCATION-REFERENCE   PIC X(10).
002000     10  SMPCJRQ-ADDR-LINE-1          PIC X(35).
002100     10  SMPCJRQ-ADDR-LINE-2          PIC X(35).
002200     10  SMPCJRQ-ADDR-LINE-3          PIC X(35).
002300     10  SMPCJRQ-ADDR-LINE-4          PIC X(35).
002400     10  SMPCJRQ-ADDR-LINE-5          PIC X(35).
002500     10  SMPCJRQ-ADDR-LINE-6          PIC X(35).
002600     10  SMPCJRQ-POST-CODE            PIC X(08).
002700     10  SMPCJRQ-CONTACT-NAME         PIC X(08).
002800*                        SMAWK1 - CONTACT NAME IS THE POSTCODE,
002900*                        NOT A PERSON, ON THIS FEED - KEEP AS IS.
003000     10  SMPCJRQ-JOB-SKILL            PIC X(10).
003100     10  SMPCJRQ-JOB-WORK-TYPE        PIC X(02).
003200     10  SMPCJRQ-JOB-WORLD-REF        PIC X(10).
003300     10  SMPCJRQ-DUE-DATE-TIME        PIC X(20).
003400     10  SMPCJRQ-DUE-DATE-TIME-BRK  REDEFINES
003500                                  SMPCJRQ-DUE-DATE-TIME.
003600         15  SMPCJRQ-DDT-DATE-PART    PIC X(08).
003700         15  SMPCJRQ-DDT-T-LIT        PIC X(01).
003800         15  SMPCJRQ-DDT-TIME-PART    PIC X(06).
003900         15  SMPCJRQ-DDT-Z-LIT        PIC X(01).
004000         15  FILLER                   PIC X(04).
004100     10  SMPCJRQ-JOB-DESCRIPTION      PIC X(04).
004200     10  SMPCJRQ-ALLOCATED-USERNAME   PIC X(30).
004300     10  SMPCJRQ-JOB-DURATION         PIC 9(04).
004400     10  SMPCJRQ-VISIT-COMPLETE-FLAG  PIC X(01).
004500         88  SMPCJRQ-VISIT-COMPLETE          VALUE "Y".
004600     10  SMPCJRQ-DISPATCHED-FLAG      PIC X(01).
004700         88  SMPCJRQ-DISPATCHED              VALUE "Y".
004800     10  SMPCJRQ-APPT-PENDING-FLAG    PIC X(01).
004900         88  SMPCJRQ-APPT-PENDING            VALUE "Y".
005000     10  SMPCJRQ-EMERGENCY-FLAG       PIC X(01).
005100         88  SMPCJRQ-EMERGENCY               VALUE "Y".
005200     10  SMPCJRQ-ADDL-PROP-COUNT      PIC 9(02).
005300     10  SMPCJRQ-ADDL-PROPERTIES.
005400         15  SMPCJRQ-ADDL-PROP  OCCURS 1 TO 05 TIMES              SMAWK1
005500                 DEPENDING ON SMPCJRQ-ADDL-PROP-COUNT
005600                 INDEXED BY SMPCJRQ-PROP-IDX.
005700             20  SMPCJRQ-PROP-NAME       PIC X(30).
005800             20  SMPCJRQ-PROP-VALUE      PIC X(60).
005900     10  SMPCJRQ-QUEUE-NAME           PIC X(20).
006000     10  SMPCJRQ-MESSAGE-KEY          PIC X(20).
006100     10  FILLER                       PIC X(10).

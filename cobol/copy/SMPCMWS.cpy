000100*****************************************************************
000200* SMPCMWS  -  COMMON WORK STORAGE - FILE STATUS BLOCK
000300*             SAMPLE LOAD / TOTALMOBILE INTERFACE SUITE
000400*             COPY THIS UNDER A 01-LEVEL IN WORKING-STORAGE, E.G.
000500*                01  WK-C-COMMON.
000600*                    COPY SMPCMWS.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*****************************************************************
001000* TAG    DATE       DEV    DESCRIPTION
001100*-----------------------------------------------------------------
001200* SM1JB1 14/03/1992 TMPJRB - INITIAL VERSION, LIFTED FROM THE
001300*                    BRANCH-SIDE ASCMWS BLOCK FOR USE BY THE NEW
001400*                    FIELD SERVICES SAMPLE-LOAD SUITE.
001500*-----------------------------------------------------------------
001600* SM2KB1 30/11/1998 TMPKB2 - Y2K REVIEW - FILE STATUS VALUES ARE
001700*                    UNAFFECTED BY THE CENTURY WINDOW.
001800*                    RECOMPILED AND RE-CERTIFIED ONLY.
001900*-----------------------------------------------------------------
002000 05  WK-C-FILE-STATUS                PIC X(02)   VALUE SPACES.
002100     88  WK-C-SUCCESSFUL                          VALUE "00".
002200     88  WK-C-END-OF-FILE                         VALUE "10".
002300     88  WK-C-DUPLICATE-KEY                       VALUE "22".
002400     88  WK-C-RECORD-NOT-FOUND                    VALUE "23".
002500 05  WK-C-FILE-STATUS-NUM  REDEFINES
002600                                  WK-C-FILE-STATUS PIC 9(02).
002700 05  FILLER                      PIC X(06)   VALUE SPACES.
